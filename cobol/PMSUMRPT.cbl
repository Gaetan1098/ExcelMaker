000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE RESELLER IT SHOP
000300* ALL RIGHTS RESERVED
000400***************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    PMSUMRPT.
000700 AUTHOR.        R. OKONKWO.
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000900 DATE-WRITTEN.  04/22/94.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200***************************************************************
001300* PMSUMRPT - PER-CUSTOMER COMMISSION SUMMARY REPORT
001400*
001500* READS THE PURCHASE MASTER AND THE SUBSCRIBER REGISTRATION
001600* LIST AND PRODUCES ONE COMMISSION SUMMARY LINE PER REGISTERED
001700* CUSTOMER: OVERALL TOP-UP COUNT, TOP-UP AMOUNT, THE PORTION
001800* CREDITED THROUGH THE ENCISIA CHANNEL AND THE HEADQUARTERS
001900* SHARE (HQ = TOP-UP AMOUNT - ENCISIA), PLUS THE SAME FOUR
002000* FIGURES BROKEN OUT BY CALENDAR MONTH, ENDING IN A GRAND
002100* TOTAL LINE.  PURCHASERS WHO ARE NOT ON THE REGISTRATION LIST
002200* NEVER APPEAR ON THE REPORT, BUT THEIR PURCHASES STILL COUNT
002300* TOWARD A REGISTERED CUSTOMER'S OVERALL FIGURES.
002400*
002500* THE MONTH COLUMNS ARE NOT FIXED - THEY ARE WHATEVER CALENDAR
002600* MONTHS TURN UP ON THE MASTER FOR A REGISTERED MSISDN, READ IN
002700* A FIRST PASS OVER THE MASTER BEFORE ANY ACCUMULATION STARTS.
002800*
002900*----------------------------------------------------------------
003000* CHANGE LOG
003100*----------------------------------------------------------------
003200* 1994-04-22  R.OKONKWO    ORIGINAL PROGRAM.
003300* 1994-06-10  R.OKONKWO    FIRST PURCHASE RECORD NOW WINS THE
003400*                          NAME/DATA-TYPE COLUMNS RATHER THAN
003500*                          THE LAST - MATCHES WHAT COMMISSIONS
003600*                          DESK EXPECTS TO SEE. TKT#0117.
003700* 1995-09-14  L.ABARA      ENCISIA COMPARE WAS CASE-INSENSITIVE
003800*                          AND WAS PICKING UP 'ENCISIA-OLD'
003900*                          CHANNEL CODES. MADE EXACT-MATCH ON
004000*                          THE TRIMMED VALUE. TKT#1190.
004100* 1997-02-03  L.ABARA      REGISTRATION LIST CAN CARRY THE SAME
004200*                          MSISDN TWICE FROM A RE-KEYED FORM -
004300*                          FIRST OCCURRENCE NOW WINS, SECOND IS
004400*                          DROPPED SILENTLY.  TKT#1340.
004500* 1998-10-05  L.ABARA      Y2K READINESS REVIEW - REG-DATE AND
004600*                          PURCHASE-DATE ALREADY CARRY A FULL
004700*                          4-DIGIT YEAR.  NO CODE CHANGE.
004800*                          TKT#Y2K-0447.
004900* 2000-03-21  R.OKONKWO    RAISED MONTH TABLE CEILING FROM 12
005000*                          TO 36 - COMMISSIONS DESK NOW WANTS
005100*                          THREE FULL YEARS ON ONE RUN.
005200*                          TKT#2205.
005300* 2003-11-12  D.NWOSU      CUSTOMER TABLE CEILING RAISED FROM
005400*                          10,000 TO 40,000 MSISDNS TO COVER
005500*                          THE MERGED SUBSCRIBER BASE.
005600*                          TKT#3360.
005700* 2007-05-08  D.NWOSU      BLANK MSISDN ENTRIES ON THE
005800*                          REGISTRATION LIST WERE EARNING A
005900*                          ZERO-FILLED DETAIL LINE.  NOW SKIPPED
006000*                          OUTRIGHT PER COMMISSIONS DESK.
006100*                          TKT#4012.
006200* 2011-08-30  D.NWOSU      A REGISTERED MSISDN WITH NO MASTER
006300*                          ROWS AT ALL WAS PRINTING BLANK IN THE
006400*                          NUMBER COLUMNS INSTEAD OF ZERO -
006500*                          TOTALS LINE WOULDN'T FOOT. TKT#3412.
006600***************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.  IBM-370.
007100 OBJECT-COMPUTER.  IBM-370.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700
007800     SELECT PURCHMST   ASSIGN TO PURCHMST
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS  IS WS-PURCHMST-STATUS.
008100
008200     SELECT REGLIST    ASSIGN TO REGLIST
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS  IS WS-REGLIST-STATUS.
008500
008600     SELECT SUMRPT     ASSIGN TO SUMRPT
008700            ORGANIZATION IS SEQUENTIAL
008800            FILE STATUS  IS WS-SUMRPT-STATUS.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200
009300 FD  PURCHMST
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 150 CHARACTERS
009700     DATA RECORD IS PURCH-MASTER-REC.
009800 COPY PURCHREC.
009900
010000 FD  REGLIST
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 53 CHARACTERS
010400     DATA RECORD IS REG-LIST-REC.
010500 COPY REGLIST.
010600
010700 FD  SUMRPT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE OMITTED
011000     RECORD CONTAINS 1600 CHARACTERS
011100     DATA RECORD IS SUMRPT-REC.
011200 01  SUMRPT-REC                 PIC X(1600).
011300
011400 WORKING-STORAGE SECTION.
011500***************************************************************
011600*    FILE STATUS / SWITCHES
011700***************************************************************
011800 01  WS-FILE-STATUS-CODES.
011900     05  WS-PURCHMST-STATUS      PIC X(02) VALUE SPACES.
012000         88  PURCHMST-OK         VALUE '00'.
012100         88  PURCHMST-EOF        VALUE '10'.
012200     05  WS-REGLIST-STATUS       PIC X(02) VALUE SPACES.
012300         88  REGLIST-OK          VALUE '00'.
012400         88  REGLIST-EOF         VALUE '10'.
012500     05  WS-SUMRPT-STATUS        PIC X(02) VALUE SPACES.
012600         88  SUMRPT-OK           VALUE '00'.
012700     05  FILLER                  PIC X(02).
012800
012900 01  WS-SWITCHES.
013000     05  WS-PURCHMST-EOF-SW      PIC X(01) VALUE 'N'.
013100         88  PURCHMST-AT-EOF     VALUE 'Y'.
013200     05  WS-REGLIST-EOF-SW       PIC X(01) VALUE 'N'.
013300         88  REGLIST-AT-EOF      VALUE 'Y'.
013400     05  WS-MSISDN-REG-SW        PIC X(01) VALUE 'N'.
013500         88  MSISDN-IS-REG       VALUE 'Y'.
013600     05  WS-MONTH-FOUND-SW       PIC X(01) VALUE 'N'.
013700         88  MONTH-WAS-FOUND     VALUE 'Y'.
013800     05  WS-CUST-FOUND-SW        PIC X(01) VALUE 'N'.
013900         88  CUST-WAS-FOUND      VALUE 'Y'.
014000     05  FILLER                  PIC X(03).
014100
014200***************************************************************
014300*    SUBSCRIPTS AND COUNTERS - ALL BINARY, NONE OF THEM EVER
014400*    GO TO THE REPORT, SO NO ZONED WORK NEEDED HERE.  KEPT AS
014500*    STANDALONE 77-LEVELS PER THE DESK'S OWN CODING STANDARD -
014600*    A SUBSCRIPT BELONGS TO NO RECORD, SO IT GETS NO 01 GROUP.
014700***************************************************************
014800 77  WS-MTH-SUB                  PIC S9(4) COMP VALUE +0.
014900 77  WS-CUST-SUB                 PIC S9(4) COMP VALUE +0.
015000 77  WS-REG-SUB                  PIC S9(4) COMP VALUE +0.
015100 77  WS-SHIFT-SUB                PIC S9(4) COMP VALUE +0.
015200
015300***************************************************************
015400*    MONTH TABLE - DISTINCT YYYYMM VALUES FOUND ON THE MASTER
015500*    FOR A REGISTERED MSISDN, KEPT SORTED ASCENDING AS IT IS
015600*    BUILT.  RAISED TO 36 ENTRIES (3 YEARS) PER TKT#2205.
015700***************************************************************
015800 01  WS-MONTH-TABLE.
015900     05  WS-MONTH-COUNT          PIC S9(4) COMP VALUE +0.
016000     05  FILLER                  PIC X(04).
016100     05  WS-MONTH-ENTRY OCCURS 36 TIMES.
016200         10  WS-MONTH-YYYYMM     PIC 9(06) VALUE ZEROS.
016300
016400***************************************************************
016500*    CUSTOMER ACCUMULATOR TABLE - ONE ENTRY PER DISTINCT MSISDN
016600*    SEEN ON THE MASTER.  EACH ENTRY CARRIES ITS OWN MONTH
016700*    BREAKDOWN IN WS-CM-MONTH-DATA, ONE SLOT PER MONTH TABLE
016800*    POSITION (SAME 36-ENTRY CEILING AS WS-MONTH-TABLE).
016900*    RAISED TO 40,000 MSISDNS PER TKT#3360.  THE OCCURS
017000*    DEPENDING ON ENTRY MUST STAY THE LAST ITEM IN THE GROUP -
017100*    NO TRAILING FILLER IS POSSIBLE BELOW IT.
017200***************************************************************
017300 01  WS-CUSTOMER-TABLE.
017400     05  WS-CUST-COUNT           PIC S9(7) COMP-3 VALUE +0.
017500     05  WS-CUST-ENTRY OCCURS 1 TO 40000 TIMES
017600             DEPENDING ON WS-CUST-COUNT
017700             INDEXED BY CUST-IDX.
017800         10  WS-CM-MSISDN        PIC X(15).
017900         10  WS-CM-NAME          PIC X(30).
018000         10  WS-CM-DATA-TYPE     PIC X(25).
018100         10  WS-CM-TOPUP-COUNT   PIC S9(5)  COMP-3 VALUE +0.
018200         10  WS-CM-TOPUP-AMOUNT  PIC S9(9)V99 COMP-3 VALUE +0.
018300         10  WS-CM-ENCISIA       PIC S9(9)V99 COMP-3 VALUE +0.
018400         10  WS-CM-MONTH-DATA OCCURS 36 TIMES.
018500             15  WS-CMM-COUNT    PIC S9(5)  COMP-3 VALUE +0.
018600             15  WS-CMM-AMOUNT   PIC S9(9)V99 COMP-3 VALUE +0.
018700             15  WS-CMM-ENCISIA  PIC S9(9)V99 COMP-3 VALUE +0.
018800
018900***************************************************************
019000*    REGISTERED-MSISDN TABLE - FIRST-OCCURRENCE MSISDNS FROM
019100*    THE REGISTRATION LIST, KEPT IN FILE ORDER (TKT#1340,
019200*    TKT#4012).  DRIVES BOTH THE MONTH-DISCOVERY PASS AND THE
019300*    FINAL DETAIL-LINE WRITE, SO REGLIST IS READ ONLY ONCE.  THE
019400*    OCCURS DEPENDING ON ENTRY MUST STAY THE LAST ITEM IN THE
019500*    GROUP - NO TRAILING FILLER IS POSSIBLE BELOW IT.
019600***************************************************************
019700 01  WS-REG-TABLE.
019800     05  WS-REG-COUNT            PIC S9(7) COMP-3 VALUE +0.
019900     05  WS-REG-ENTRY OCCURS 1 TO 40000 TIMES
020000             DEPENDING ON WS-REG-COUNT
020100             INDEXED BY REG-IDX.
020200         10  WS-RG-MSISDN        PIC X(15).
020300         10  WS-RG-REG-DATE      PIC 9(08).
020400
020500***************************************************************
020600*    PURCHASE-DATE / YYYYMM WORK AREA.
020700***************************************************************
020800 01  WS-PURCH-DATE-WORK.
020900     05  WS-PD-VALUE             PIC 9(08).
021000 01  WS-PURCH-DATE-SPLIT REDEFINES WS-PURCH-DATE-WORK.
021100     05  WS-PD-YYYYMM            PIC 9(06).
021200     05  WS-PD-DD                PIC 9(02).
021300
021400***************************************************************
021500*    GRAND TOTAL ACCUMULATORS.
021600***************************************************************
021700 01  WS-GRAND-TOTALS.
021800     05  WS-GT-TOPUP-COUNT       PIC S9(7)  COMP-3 VALUE +0.
021900     05  WS-GT-TOPUP-AMOUNT      PIC S9(11)V99 COMP-3 VALUE +0.
022000     05  WS-GT-ENCISIA           PIC S9(11)V99 COMP-3 VALUE +0.
022100     05  WS-GT-HQ                PIC S9(11)V99 COMP-3 VALUE +0.
022200     05  FILLER                  PIC X(04).
022300
022400***************************************************************
022500*    PER-MONTH WORK FIGURES USED WHILE BUILDING ONE DETAIL
022600*    LINE - HQ IS DERIVED, NEVER ACCUMULATED DIRECTLY.
022700***************************************************************
022800 01  WS-DETAIL-WORK.
022900     05  WS-DW-HQ                PIC S9(9)V99 COMP-3 VALUE +0.
023000     05  WS-DW-MTH-HQ            PIC S9(9)V99 COMP-3 VALUE +0.
023100     05  FILLER                  PIC X(04).
023200
023300***************************************************************
023400*    SUMMARY REPORT HEADING AND DETAIL LINES.  EACH MONTH
023500*    ADDS A FOUR-COLUMN GROUP (SUM, COUNT, ENCISIA, HQ) ONTO
023600*    THE RIGHT OF THE STATIC COLUMNS - BUILT A MONTH AT A TIME
023700*    INTO RPT-MONTH-AREA RATHER THAN CARRYING 36 REPEATED
023800*    GROUPS IN WORKING-STORAGE THAT MOST RUNS NEVER FILL.
023900***************************************************************
024000 01  RPT-HEAD-LINE-1.
024100     05  FILLER                  PIC X(01) VALUE SPACES.
024200     05  FILLER                  PIC X(15) VALUE 'MSISDN'.
024300     05  FILLER                  PIC X(30) VALUE 'CUSTOMER NAME'.
024400     05  FILLER                  PIC X(10) VALUE 'REG DATE'.
024500     05  FILLER                  PIC X(10) VALUE 'TOPUP CNT'.
024600     05  FILLER                  PIC X(15) VALUE 'TOPUP AMOUNT'.
024700     05  FILLER                  PIC X(14) VALUE 'ENCISIA'.
024800     05  FILLER                  PIC X(14) VALUE 'HQ'.
024900     05  FILLER                  PIC X(25) VALUE 'DATA TYPE'.
025000     05  FILLER                  PIC X(02) VALUE SPACES.
025100     05  RPT-H1-MONTH-TITLE      PIC X(1440) VALUE SPACES.
025200     05  FILLER                  PIC X(24) VALUE SPACES.
025300
025400 01  RPT-HEAD-LINE-2.
025500     05  FILLER                  PIC X(136) VALUE SPACES.
025600     05  RPT-H2-MONTH-COLS       PIC X(1440) VALUE SPACES.
025700     05  FILLER                  PIC X(24) VALUE SPACES.
025800
025900 01  WS-MONTH-TITLE-WORK.
026000     05  WS-MTW-NAME             PIC X(09).
026100     05  WS-MTW-YEAR             PIC 9(04).
026200     05  WS-MTW-MM               PIC 99.
026300 01  WS-MONTH-TITLE-FLAT REDEFINES WS-MONTH-TITLE-WORK.
026400     05  WS-MTW-FLAT-VALUE       PIC X(15).
026500 01  WS-MONTH-NAME-TABLE.
026600     05  FILLER PIC X(9) VALUE 'JANUARY  '.
026700     05  FILLER PIC X(9) VALUE 'FEBRUARY '.
026800     05  FILLER PIC X(9) VALUE 'MARCH    '.
026900     05  FILLER PIC X(9) VALUE 'APRIL    '.
027000     05  FILLER PIC X(9) VALUE 'MAY      '.
027100     05  FILLER PIC X(9) VALUE 'JUNE     '.
027200     05  FILLER PIC X(9) VALUE 'JULY     '.
027300     05  FILLER PIC X(9) VALUE 'AUGUST   '.
027400     05  FILLER PIC X(9) VALUE 'SEPTEMBER'.
027500     05  FILLER PIC X(9) VALUE 'OCTOBER  '.
027600     05  FILLER PIC X(9) VALUE 'NOVEMBER '.
027700     05  FILLER PIC X(9) VALUE 'DECEMBER '.
027800 01  WS-MONTH-NAMES REDEFINES WS-MONTH-NAME-TABLE.
027900     05  WS-MTN-NAME OCCURS 12 TIMES PIC X(9).
028000
028100 01  RPT-DETAIL-LINE.
028200     05  RPT-D-MSISDN            PIC X(15).
028300     05  FILLER                  PIC X(01) VALUE SPACES.
028400     05  RPT-D-NAME              PIC X(30).
028500     05  RPT-D-REG-DATE          PIC 9(04)/99/99.
028600     05  FILLER                  PIC X(02) VALUE SPACES.
028700     05  RPT-D-TOPUP-COUNT       PIC ZZZZ9.
028800     05  FILLER                  PIC X(05) VALUE SPACES.
028900     05  RPT-D-TOPUP-AMOUNT      PIC -ZZ,ZZZ,ZZ9.99.
029000     05  RPT-D-ENCISIA           PIC -ZZ,ZZZ,ZZ9.99.
029100     05  RPT-D-HQ                PIC -ZZ,ZZZ,ZZ9.99.
029200     05  FILLER                  PIC X(01) VALUE SPACES.
029300     05  RPT-D-DATA-TYPE         PIC X(25).
029400     05  RPT-D-MONTH-AREA        PIC X(1440) VALUE SPACES.
029500     05  FILLER                  PIC X(24) VALUE SPACES.
029600
029700 01  RPT-MONTH-DETAIL-GROUP.
029800     05  RPT-MD-AMOUNT           PIC -ZZZ,ZZ9.99.
029900     05  FILLER                  PIC X(01) VALUE SPACES.
030000     05  RPT-MD-COUNT            PIC ZZZZ9.
030100     05  RPT-MD-ENCISIA          PIC -ZZZ,ZZ9.99.
030200     05  RPT-MD-HQ               PIC -ZZZ,ZZ9.99.
030300
030400 01  RPT-GRAND-TOTAL-LINE.
030500     05  FILLER                  PIC X(46) VALUE SPACES.
030600     05  FILLER                  PIC X(14) VALUE
030700         'GRAND TOTALS *'.
030800     05  RPT-GT-TOPUP-COUNT      PIC ZZZZZZ9.
030900     05  FILLER                  PIC X(03) VALUE SPACES.
031000     05  RPT-GT-TOPUP-AMOUNT     PIC -Z,ZZZ,ZZZ,ZZ9.99.
031100     05  RPT-GT-ENCISIA          PIC -Z,ZZZ,ZZZ,ZZ9.99.
031200     05  RPT-GT-HQ               PIC -Z,ZZZ,ZZZ,ZZ9.99.
031300     05  FILLER                  PIC X(67) VALUE SPACES.
031400
031500 PROCEDURE DIVISION.
031600
031700 000-MAIN-RTN.
031800     PERFORM 700-OPEN-FILES.
031900     PERFORM 600-LOAD-REG-TABLE THRU 600-EXIT.
032000
032100     PERFORM 200-DISCOVER-MONTHS THRU 200-EXIT
032200         UNTIL PURCHMST-AT-EOF.
032300     PERFORM 710-REOPEN-PURCHMST.
032400
032500     PERFORM 100-ACCUMULATE-PURCHASES THRU 100-EXIT
032600         UNTIL PURCHMST-AT-EOF.
032700
032800     PERFORM 800-PRINT-HEADINGS.
032900     PERFORM 500-WRITE-DETAIL-LINES THRU 500-EXIT.
033000     PERFORM 850-PRINT-GRAND-TOTAL.
033100
033200     PERFORM 790-CLOSE-FILES.
033300     GOBACK.
033400
033500***************************************************************
033600*    100 - READ ONE MASTER RECORD AND ACCUMULATE IT INTO THE
033700*    CUSTOMER TABLE (PASS 2 - ALL PURCHASERS, NOT JUST
033800*    REGISTERED ONES, COUNT TOWARD OVERALL FIGURES).
033900***************************************************************
034000 100-ACCUMULATE-PURCHASES.
034100     READ PURCHMST
034200         AT END
034300             MOVE 'Y' TO WS-PURCHMST-EOF-SW
034400     END-READ.
034500
034600     IF PURCHMST-AT-EOF
034700         GO TO 100-EXIT
034800     END-IF.
034900
035000     PERFORM 110-FIND-OR-ADD-CUSTOMER THRU 110-EXIT.
035100     PERFORM 120-ACCUMULATE-OVERALL.
035200     PERFORM 130-LOOKUP-MSISDN-REG THRU 130-EXIT.
035300
035400     IF MSISDN-IS-REG
035500         PERFORM 140-FIND-MONTH-SUB THRU 140-EXIT
035600         IF WS-MTH-SUB > 0
035700             PERFORM 150-ACCUMULATE-MONTH
035800         END-IF
035900     END-IF.
036000 100-EXIT.
036100     EXIT.
036200
036300***************************************************************
036400*    110 - LOOK UP THIS MSISDN IN THE CUSTOMER TABLE; ADD A
036500*    NEW ENTRY IF IT IS NOT THERE YET.  FIRST RECORD SEEN FOR
036600*    AN MSISDN WINS THE NAME AND DATA-TYPE COLUMNS (TKT#0117).
036700***************************************************************
036800 110-FIND-OR-ADD-CUSTOMER.
036900     MOVE 'N' TO WS-CUST-FOUND-SW.
037000     IF WS-CUST-COUNT > 0
037100         PERFORM 111-SEARCH-CUSTOMER THRU 111-EXIT
037200                 VARYING CUST-IDX FROM 1 BY 1
037300                 UNTIL CUST-IDX > WS-CUST-COUNT
037400                    OR CUST-WAS-FOUND
037500     END-IF.
037600
037700     IF CUST-WAS-FOUND
037800         SET WS-CUST-SUB TO CUST-IDX
037900     ELSE
038000         ADD +1 TO WS-CUST-COUNT
038100         SET WS-CUST-SUB TO WS-CUST-COUNT
038200         SET CUST-IDX    TO WS-CUST-COUNT
038300         MOVE PM-MSISDN      TO WS-CM-MSISDN(CUST-IDX)
038400         MOVE PM-CUSTOMER-NAME TO WS-CM-NAME(CUST-IDX)
038500         MOVE PM-PRODUCT-NAME  TO WS-CM-DATA-TYPE(CUST-IDX)
038600     END-IF.
038700 110-EXIT.
038800     EXIT.
038900
039000 111-SEARCH-CUSTOMER.
039100     IF WS-CM-MSISDN(CUST-IDX) = PM-MSISDN
039200         SET CUST-WAS-FOUND TO TRUE
039300     END-IF.
039400 111-EXIT.
039500     EXIT.
039600
039700***************************************************************
039800*    120 - ADD THIS RECORD INTO THE CUSTOMER'S OVERALL TOTALS.
039900***************************************************************
040000 120-ACCUMULATE-OVERALL.
040100     ADD +1 TO WS-CM-TOPUP-COUNT(WS-CUST-SUB).
040200     ADD PM-PURCHASE-AMT TO WS-CM-TOPUP-AMOUNT(WS-CUST-SUB).
040300     IF PM-API-CREDIT-TYPE = 'encisia'
040400         ADD PM-PURCHASE-AMT TO WS-CM-ENCISIA(WS-CUST-SUB)
040500     END-IF.
040600
040700***************************************************************
040800*    130 - IS THIS PURCHASE RECORD'S MSISDN ON THE
040900*    REGISTRATION LIST?
041000***************************************************************
041100 130-LOOKUP-MSISDN-REG.
041200     MOVE 'N' TO WS-MSISDN-REG-SW.
041300     IF WS-REG-COUNT > 0
041400         PERFORM 131-SEARCH-REG THRU 131-EXIT
041500                 VARYING REG-IDX FROM 1 BY 1
041600                 UNTIL REG-IDX > WS-REG-COUNT
041700                    OR MSISDN-IS-REG
041800     END-IF.
041900 130-EXIT.
042000     EXIT.
042100
042200 131-SEARCH-REG.
042300     IF WS-RG-MSISDN(REG-IDX) = PM-MSISDN
042400         MOVE 'Y' TO WS-MSISDN-REG-SW
042500     END-IF.
042600 131-EXIT.
042700     EXIT.
042800
042900***************************************************************
043000*    140 - FIND THIS RECORD'S CALENDAR MONTH IN THE MONTH
043100*    TABLE BUILT DURING PASS 1.  EVERY MONTH A REGISTERED
043200*    MSISDN CAN PURCHASE IN WAS ALREADY DISCOVERED THERE, SO A
043300*    MISS HERE CANNOT HAPPEN IN NORMAL RUNNING.
043400***************************************************************
043500 140-FIND-MONTH-SUB.
043600     MOVE 0 TO WS-MTH-SUB.
043700     MOVE PM-PURCHASE-DATE TO WS-PD-VALUE.
043800     IF WS-MONTH-COUNT > 0
043900         PERFORM 141-SEARCH-MONTH THRU 141-EXIT
044000                 VARYING WS-MTH-SUB FROM 1 BY 1
044100                 UNTIL WS-MTH-SUB > WS-MONTH-COUNT
044200                    OR MONTH-WAS-FOUND
044300     END-IF.
044400     IF NOT MONTH-WAS-FOUND
044500         MOVE 0 TO WS-MTH-SUB
044600     END-IF.
044700 140-EXIT.
044800     EXIT.
044900
045000 141-SEARCH-MONTH.
045100     IF WS-MONTH-YYYYMM(WS-MTH-SUB) = WS-PD-YYYYMM
045200         SET MONTH-WAS-FOUND TO TRUE
045300     END-IF.
045400 141-EXIT.
045500     EXIT.
045600
045700***************************************************************
045800*    150 - ADD THIS RECORD INTO THE CUSTOMER'S FIGURES FOR THE
045900*    MONTH FOUND AT 140.
046000***************************************************************
046100 150-ACCUMULATE-MONTH.
046200     ADD +1 TO WS-CMM-COUNT(WS-CUST-SUB WS-MTH-SUB).
046300     ADD PM-PURCHASE-AMT
046400         TO WS-CMM-AMOUNT(WS-CUST-SUB WS-MTH-SUB).
046500     IF PM-API-CREDIT-TYPE = 'encisia'
046600         ADD PM-PURCHASE-AMT
046700             TO WS-CMM-ENCISIA(WS-CUST-SUB WS-MTH-SUB)
046800     END-IF.
046900
047000***************************************************************
047100*    200 - PASS 1: READ ONE MASTER RECORD AND, IF ITS MSISDN
047200*    IS REGISTERED, MAKE SURE ITS CALENDAR MONTH IS ON THE
047300*    MONTH TABLE.
047400***************************************************************
047500 200-DISCOVER-MONTHS.
047600     READ PURCHMST
047700         AT END
047800             MOVE 'Y' TO WS-PURCHMST-EOF-SW
047900     END-READ.
048000
048100     IF PURCHMST-AT-EOF
048200         GO TO 200-EXIT
048300     END-IF.
048400
048500     PERFORM 130-LOOKUP-MSISDN-REG THRU 130-EXIT.
048600     IF MSISDN-IS-REG
048700         PERFORM 210-ADD-MONTH THRU 210-EXIT
048800     END-IF.
048900 200-EXIT.
049000     EXIT.
049100
049200***************************************************************
049300*    210 - INSERT PM-PURCHASE-DATE'S YEAR-MONTH INTO THE
049400*    MONTH TABLE IN ASCENDING ORDER IF IT IS NOT THERE
049500*    ALREADY.  SCAN FINDS EITHER A MATCH OR THE FIRST ENTRY
049600*    GREATER THAN THE NEW MONTH (THE INSERTION POINT).
049700***************************************************************
049800 210-ADD-MONTH.
049900     MOVE PM-PURCHASE-DATE TO WS-PD-VALUE.
050000     MOVE 'N' TO WS-MONTH-FOUND-SW.
050100     MOVE 0 TO WS-MTH-SUB.
050200
050300     PERFORM 211-SCAN-MONTH-SLOT THRU 211-EXIT
050400             VARYING WS-SHIFT-SUB FROM 1 BY 1
050500             UNTIL WS-SHIFT-SUB > WS-MONTH-COUNT
050600                OR WS-MTH-SUB > 0.
050700
050800     IF WS-MTH-SUB = 0
050900*        NEW MONTH GOES ON THE END - NOTHING GREATER FOUND.
051000         ADD +1 TO WS-MONTH-COUNT
051100         MOVE WS-PD-YYYYMM TO WS-MONTH-YYYYMM(WS-MONTH-COUNT)
051200     ELSE
051300         IF WS-MONTH-YYYYMM(WS-MTH-SUB) NOT = WS-PD-YYYYMM
051400             PERFORM 212-SHIFT-MONTHS-UP THRU 212-EXIT
051500             MOVE WS-PD-YYYYMM TO WS-MONTH-YYYYMM(WS-MTH-SUB)
051600         END-IF
051700     END-IF.
051800 210-EXIT.
051900     EXIT.
052000
052100 211-SCAN-MONTH-SLOT.
052200     IF WS-MONTH-YYYYMM(WS-SHIFT-SUB) = WS-PD-YYYYMM
052300         SET WS-MTH-SUB TO WS-SHIFT-SUB
052400     END-IF.
052500     IF WS-MTH-SUB = 0 AND
052600        WS-MONTH-YYYYMM(WS-SHIFT-SUB) > WS-PD-YYYYMM
052700         SET WS-MTH-SUB TO WS-SHIFT-SUB
052800     END-IF.
052900 211-EXIT.
053000     EXIT.
053100
053200***************************************************************
053300*    212 - MAKE ROOM AT WS-MTH-SUB BY SLIDING EVERY ENTRY FROM
053400*    THERE TO THE CURRENT END OF TABLE DOWN ONE SLOT.
053500***************************************************************
053600 212-SHIFT-MONTHS-UP.
053700     ADD +1 TO WS-MONTH-COUNT.
053800     PERFORM 213-SHIFT-ONE-SLOT THRU 213-EXIT
053900             VARYING WS-SHIFT-SUB FROM WS-MONTH-COUNT BY -1
054000             UNTIL WS-SHIFT-SUB <= WS-MTH-SUB.
054100 212-EXIT.
054200     EXIT.
054300
054400 213-SHIFT-ONE-SLOT.
054500     MOVE WS-MONTH-YYYYMM(WS-SHIFT-SUB - 1)
054600         TO WS-MONTH-YYYYMM(WS-SHIFT-SUB).
054700 213-EXIT.
054800     EXIT.
054900
055000***************************************************************
055100*    500 - WRITE ONE DETAIL LINE PER REGISTERED MSISDN, IN
055200*    REGISTRATION-LIST ORDER.
055300***************************************************************
055400 500-WRITE-DETAIL-LINES.
055500     PERFORM 510-WRITE-ONE-DETAIL THRU 510-EXIT
055600             VARYING REG-IDX FROM 1 BY 1
055700             UNTIL REG-IDX > WS-REG-COUNT.
055800 500-EXIT.
055900     EXIT.
056000
056100***************************************************************
056200*    510 - BUILD AND WRITE ONE REGISTERED CUSTOMER'S LINE.
056300***************************************************************
056400 510-WRITE-ONE-DETAIL.
056500     MOVE SPACES TO RPT-DETAIL-LINE.
056600     MOVE WS-RG-MSISDN(REG-IDX)   TO RPT-D-MSISDN.
056700     MOVE WS-RG-REG-DATE(REG-IDX) TO RPT-D-REG-DATE.
056800
056900     MOVE 'N' TO WS-CUST-FOUND-SW.
057000     IF WS-CUST-COUNT > 0
057100         PERFORM 111-SEARCH-CUSTOMER-BY-REG THRU 111B-EXIT
057200                 VARYING CUST-IDX FROM 1 BY 1
057300                 UNTIL CUST-IDX > WS-CUST-COUNT
057400                    OR CUST-WAS-FOUND
057500     END-IF.
057600
057700     IF CUST-WAS-FOUND
057800         MOVE WS-CM-NAME(CUST-IDX)      TO RPT-D-NAME
057900         MOVE WS-CM-DATA-TYPE(CUST-IDX) TO RPT-D-DATA-TYPE
058000         MOVE WS-CM-TOPUP-COUNT(CUST-IDX)
058100                                  TO RPT-D-TOPUP-COUNT
058200         MOVE WS-CM-TOPUP-AMOUNT(CUST-IDX)
058300                                  TO RPT-D-TOPUP-AMOUNT
058400         MOVE WS-CM-ENCISIA(CUST-IDX)   TO RPT-D-ENCISIA
058500         COMPUTE WS-DW-HQ = WS-CM-TOPUP-AMOUNT(CUST-IDX)
058600                           - WS-CM-ENCISIA(CUST-IDX)
058700         MOVE WS-DW-HQ                   TO RPT-D-HQ
058800
058900         ADD WS-CM-TOPUP-COUNT(CUST-IDX)  TO WS-GT-TOPUP-COUNT
059000         ADD WS-CM-TOPUP-AMOUNT(CUST-IDX) TO WS-GT-TOPUP-AMOUNT
059100         ADD WS-CM-ENCISIA(CUST-IDX)      TO WS-GT-ENCISIA
059200         ADD WS-DW-HQ                     TO WS-GT-HQ
059300     ELSE
059400*        REG-CARD HAS NO MATCHING PURCHASE ROWS AT ALL - TKT#3412
059500*        DESK WANTS ZERO IN THE NUMBER COLUMNS, NOT A BLANK
059600*        FIELD, SO THE TOTALS LINE FOOTS CORRECTLY.
059700         MOVE 0 TO RPT-D-TOPUP-COUNT
059800                   RPT-D-TOPUP-AMOUNT
059900                   RPT-D-ENCISIA
060000                   RPT-D-HQ
060100     END-IF.
060200
060300     PERFORM 520-BUILD-MONTH-AREA THRU 520-EXIT
060400             VARYING WS-MTH-SUB FROM 1 BY 1
060500             UNTIL WS-MTH-SUB > WS-MONTH-COUNT.
060600
060700     WRITE SUMRPT-REC FROM RPT-DETAIL-LINE AFTER 1.
060800 510-EXIT.
060900     EXIT.
061000
061100 111-SEARCH-CUSTOMER-BY-REG.
061200     IF WS-CM-MSISDN(CUST-IDX) = WS-RG-MSISDN(REG-IDX)
061300         SET CUST-WAS-FOUND TO TRUE
061400     END-IF.
061500 111B-EXIT.
061600     EXIT.
061700
061800***************************************************************
061900*    520 - DROP ONE MONTH'S FOUR FIGURES INTO THE RIGHT-HAND
062000*    MONTH AREA OF THE DETAIL LINE BEING BUILT.  CUST-IDX IS
062100*    STILL POINTING AT THIS CUSTOMER'S TABLE ENTRY (OR IS PAST
062200*    THE END IF THE CUSTOMER HAD NO PURCHASES AT ALL).
062300***************************************************************
062400 520-BUILD-MONTH-AREA.
062500     MOVE SPACES TO RPT-MONTH-DETAIL-GROUP.
062600     IF CUST-WAS-FOUND
062700         MOVE WS-CMM-COUNT(CUST-IDX WS-MTH-SUB)
062800                                      TO RPT-MD-COUNT
062900         MOVE WS-CMM-AMOUNT(CUST-IDX WS-MTH-SUB)
063000                                      TO RPT-MD-AMOUNT
063100         MOVE WS-CMM-ENCISIA(CUST-IDX WS-MTH-SUB)
063200                                      TO RPT-MD-ENCISIA
063300         COMPUTE WS-DW-MTH-HQ =
063400                 WS-CMM-AMOUNT(CUST-IDX WS-MTH-SUB)
063500               - WS-CMM-ENCISIA(CUST-IDX WS-MTH-SUB)
063600         MOVE WS-DW-MTH-HQ            TO RPT-MD-HQ
063700     ELSE
063800         MOVE 0 TO RPT-MD-COUNT RPT-MD-AMOUNT
063900                   RPT-MD-ENCISIA RPT-MD-HQ
064000     END-IF.
064100     MOVE RPT-MONTH-DETAIL-GROUP TO
064200         RPT-D-MONTH-AREA(((WS-MTH-SUB - 1) * 40) + 1 : 39).
064300 520-EXIT.
064400     EXIT.
064500
064600***************************************************************
064700*    600 - LOAD THE REGISTRATION LIST, FIRST OCCURRENCE OF
064800*    EACH MSISDN WINS (TKT#1340), BLANK MSISDNS SKIPPED
064900*    OUTRIGHT (TKT#4012).
065000***************************************************************
065100 600-LOAD-REG-TABLE.
065200     PERFORM 610-READ-REG-REC THRU 610-EXIT
065300             UNTIL REGLIST-AT-EOF.
065400 600-EXIT.
065500     EXIT.
065600
065700 610-READ-REG-REC.
065800     READ REGLIST
065900         AT END
066000             MOVE 'Y' TO WS-REGLIST-EOF-SW
066100     END-READ.
066200
066300     IF REGLIST-AT-EOF
066400         GO TO 610-EXIT
066500     END-IF.
066600
066700     IF RL-MSISDN = SPACES
066800         GO TO 610-EXIT
066900     END-IF.
067000
067100     MOVE 'N' TO WS-MSISDN-REG-SW.
067200     IF WS-REG-COUNT > 0
067300         PERFORM 131-SEARCH-REG THRU 131-EXIT
067400                 VARYING REG-IDX FROM 1 BY 1
067500                 UNTIL REG-IDX > WS-REG-COUNT
067600                    OR MSISDN-IS-REG
067700     END-IF.
067800
067900     IF NOT MSISDN-IS-REG
068000         ADD +1 TO WS-REG-COUNT
068100         SET REG-IDX TO WS-REG-COUNT
068200         MOVE RL-MSISDN   TO WS-RG-MSISDN(REG-IDX)
068300         MOVE RL-REG-DATE TO WS-RG-REG-DATE(REG-IDX)
068400     END-IF.
068500 610-EXIT.
068600     EXIT.
068700
068800***************************************************************
068900*    700 - OPEN THE MASTER, THE REGISTRATION LIST AND THE
069000*    SUMMARY REPORT.
069100***************************************************************
069200 700-OPEN-FILES.
069300     OPEN INPUT  PURCHMST.
069400     IF NOT PURCHMST-OK
069500         DISPLAY 'PMSUMRPT - ERROR OPENING PURCHMST. RC='
069600                 WS-PURCHMST-STATUS
069700         MOVE 16 TO RETURN-CODE
069800         GOBACK
069900     END-IF.
070000
070100     OPEN INPUT  REGLIST.
070200     IF NOT REGLIST-OK
070300         DISPLAY 'PMSUMRPT - ERROR OPENING REGLIST. RC='
070400                 WS-REGLIST-STATUS
070500         MOVE 16 TO RETURN-CODE
070600         GOBACK
070700     END-IF.
070800
070900     OPEN OUTPUT SUMRPT.
071000     IF NOT SUMRPT-OK
071100         DISPLAY 'PMSUMRPT - ERROR OPENING SUMRPT. RC='
071200                 WS-SUMRPT-STATUS
071300         MOVE 16 TO RETURN-CODE
071400         GOBACK
071500     END-IF.
071600
071700***************************************************************
071800*    710 - CLOSE AND RE-OPEN THE MASTER SO PASS 2 STARTS BACK
071900*    AT THE FIRST RECORD.
072000***************************************************************
072100 710-REOPEN-PURCHMST.
072200     CLOSE PURCHMST.
072300     MOVE 'N' TO WS-PURCHMST-EOF-SW.
072400     OPEN INPUT PURCHMST.
072500     IF NOT PURCHMST-OK
072600         DISPLAY 'PMSUMRPT - ERROR RE-OPENING PURCHMST. RC='
072700                 WS-PURCHMST-STATUS
072800         MOVE 16 TO RETURN-CODE
072900         GOBACK
073000     END-IF.
073100
073200***************************************************************
073300*    790 - CLOSE DOWN.
073400***************************************************************
073500 790-CLOSE-FILES.
073600     CLOSE PURCHMST.
073700     CLOSE REGLIST.
073800     CLOSE SUMRPT.
073900
074000***************************************************************
074100*    800 - PRINT THE TWO-ROW COLUMN-HEADING BLOCK.  ROW 1
074200*    CARRIES ONE "MONTH YYYY" TITLE PER MONTH, ROW 2 CARRIES
074300*    SUM/COUNT/ENCISIA/HQ UNDER EACH MONTH'S FOUR COLUMNS.
074400***************************************************************
074500 800-PRINT-HEADINGS.
074600     MOVE SPACES TO RPT-H1-MONTH-TITLE RPT-H2-MONTH-COLS.
074700     PERFORM 810-BUILD-ONE-MONTH-HEAD THRU 810-EXIT
074800             VARYING WS-MTH-SUB FROM 1 BY 1
074900             UNTIL WS-MTH-SUB > WS-MONTH-COUNT.
075000     WRITE SUMRPT-REC FROM RPT-HEAD-LINE-1 AFTER PAGE.
075100     WRITE SUMRPT-REC FROM RPT-HEAD-LINE-2 AFTER 1.
075200
075300***************************************************************
075400*    810 - ONE MONTH'S HEADING TEXT, 11 PRINT POSITIONS PER
075500*    MONTH COLUMN GROUP (SUM+COUNT+ENCISIA+HQ TOGETHER).
075600*    COLUMN ORDER WITHIN THE GROUP IS SUM, COUNT, ENCISIA, HQ -
075700*    MATCHES RPT-MONTH-DETAIL-GROUP AND THE DESK'S OWN COLUMN
075800*    ORDER ON THE OLD SPREADSHEET REPORT.
075900***************************************************************
076000 810-BUILD-ONE-MONTH-HEAD.
076100     DIVIDE WS-MONTH-YYYYMM(WS-MTH-SUB) BY 100
076200         GIVING WS-MTW-YEAR
076300         REMAINDER WS-MTW-MM.
076400     MOVE WS-MTN-NAME(WS-MTW-MM) TO WS-MTW-NAME.
076500     STRING WS-MTW-NAME DELIMITED BY SIZE
076600            ' ' DELIMITED BY SIZE
076700            WS-MTW-YEAR DELIMITED BY SIZE
076800         INTO RPT-H1-MONTH-TITLE
076900              (((WS-MTH-SUB - 1) * 40) + 1 : 14).
077000     MOVE 'SUM         COUNTENCISIA    HQ         '
077100         TO RPT-H2-MONTH-COLS(((WS-MTH-SUB - 1) * 40) + 1 : 39).
077200 810-EXIT.
077300     EXIT.
077400
077500***************************************************************
077600*    850 - GRAND TOTALS ACROSS EVERY DETAIL LINE WRITTEN.
077700***************************************************************
077800 850-PRINT-GRAND-TOTAL.
077900     MOVE WS-GT-TOPUP-COUNT  TO RPT-GT-TOPUP-COUNT.
078000     MOVE WS-GT-TOPUP-AMOUNT TO RPT-GT-TOPUP-AMOUNT.
078100     MOVE WS-GT-ENCISIA      TO RPT-GT-ENCISIA.
078200     MOVE WS-GT-HQ           TO RPT-GT-HQ.
078300     WRITE SUMRPT-REC FROM RPT-GRAND-TOTAL-LINE AFTER 2.
