000100***************************************************************
000200*  MTHPURCH
000300*  MONTHLY PURCHASES RECORD LAYOUT - INBOUND EXTRACT FROM THE
000400*  BILLING/TOP-UP PLATFORM, ONE CALENDAR MONTH PER FILE.
000500*  FIRST BYTE IS A HEADER FLAG: 'D' MARKS A DATA RECORD, ANY
000600*  OTHER VALUE MARKS A BANNER/HEADING LINE TO BE SKIPPED BY
000700*  PMAPPEND - THE PLATFORM SOMETIMES PREFIXES A FEW TITLE
000800*  LINES AHEAD OF THE DATA.
000900*
001000*  1994-03-02  R.OKONKWO   ORIGINAL LAYOUT.
001100*  2001-06-14  L.ABARA     ADDED MTH-HDR-FLAG BYTE WHEN THE
001200*                          PLATFORM STARTED SENDING BANNER
001300*                          LINES AHEAD OF THE DATA. TKT#4481.
001400***************************************************************
001500 01  MTH-PURCH-REC.
001600     05  MTH-HDR-FLAG            PIC X(01).
001700         88  MTH-IS-DATA-REC     VALUE 'D'.
001800     05  MTH-CUST-NAME           PIC X(30).
001900     05  MTH-CUST-TYPE           PIC X(10).
002000     05  MTH-MSISDN              PIC X(15).
002100     05  MTH-PURCHASE-DATE       PIC 9(08).
002200     05  MTH-PURCHASE-TIME       PIC 9(06).
002300     05  MTH-PROD-NAME           PIC X(25).
002400     05  MTH-AMOUNT              PIC S9(7)V99.
002500     05  MTH-PACKAGE-STATUS      PIC X(10).
002600     05  MTH-API-CREDIT-TYPE     PIC X(10).
002700     05  MTH-PROD-CODE           PIC X(10).
002800     05  MTH-CRTR-ID             PIC X(12).
002900*        RESERVED - HOLDS THE RECORD AT THE PLATFORM'S
003000*        171-BYTE EXTRACT WIDTH.
003100     05  FILLER                  PIC X(25).
