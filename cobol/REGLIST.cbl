000100***************************************************************
000200*  REGLIST
000300*  REGISTRATION LIST RECORD LAYOUT - EXTRACT FROM THE
000400*  SUBSCRIBER REGISTRATION SYSTEM.  53-BYTE RECORD, FIXED BY
000500*  THE REGISTRATION SYSTEM'S OWN EXTRACT FORMAT - NO SPARE
000600*  BYTES ARE AVAILABLE TO RESERVE, SO UNLIKE THE OTHER
000700*  RECORD LAYOUTS IN THIS SYSTEM THIS ONE CARRIES NO TRAILING
000800*  FILLER.  DO NOT PAD THIS RECORD - IT WILL THROW OFF EVERY
000900*  READER ON THE REGISTRATION SYSTEM'S SIDE.
001000*
001100*  1994-04-19  R.OKONKWO   ORIGINAL LAYOUT.
001200***************************************************************
001300 01  REG-LIST-REC.
001400     05  RL-MSISDN               PIC X(15).
001500     05  RL-NAME                 PIC X(30).
001600     05  RL-REG-DATE              PIC 9(08).
