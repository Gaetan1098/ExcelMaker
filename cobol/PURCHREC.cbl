000100***************************************************************
000200*  PURCHREC
000300*  PURCHASE MASTER RECORD LAYOUT - BUNDLE TOP-UP RESELLER
000400*  ONE RECORD PER TOP-UP TRANSACTION, SEQUENTIAL TEXT FILE,
000500*  ONE RECORD PER LINE.  USED BY PMAPPEND (BUILDS/EXTENDS IT)
000600*  AND BY PMSUMRPT (READS IT TO BUILD THE COMMISSION SUMMARY).
000700*
000800*  FIELD WIDTHS ARE FIXED BY THE RESELLER'S MONTHLY EXTRACT
000900*  FEED - DO NOT RESEQUENCE WITHOUT COORDINATING WITH THE
001000*  INGEST JOB AND ANY DOWNSTREAM READERS.
001100*
001200*  1994-02-11  R.OKONKWO   ORIGINAL LAYOUT.
001300*  1999-09-30  R.OKONKWO   Y2K - PURCHASE-DATE CONFIRMED 4-DIGIT
001400*                          YEAR (WAS NEVER A 2-DIGIT FIELD, NO
001500*                          WINDOWING NEEDED).  TKT# Y2K-0447.
001600***************************************************************
001700 01  PURCH-MASTER-REC.
001800     05  PM-MSISDN               PIC X(15).
001900     05  PM-CUSTOMER-NAME        PIC X(30).
002000     05  PM-CUSTOMER-TYPE        PIC X(10).
002100     05  PM-PURCHASE-DATE        PIC 9(08).
002200     05  PM-PURCHASE-TIME        PIC 9(06).
002300     05  PM-PRODUCT-NAME         PIC X(25).
002400     05  PM-PRODUCT-ID           PIC X(10).
002500     05  PM-PURCHASE-AMT         PIC S9(7)V99.
002600     05  PM-STAT                 PIC X(10).
002700     05  PM-API-CREDIT-TYPE      PIC X(10).
002800     05  PM-CONTRACT-ID          PIC X(12).
002900*        RESERVED FOR FUTURE EXPANSION - DO NOT REMOVE,
003000*        IT HOLDS THE RECORD AT A ROUND 150 BYTES.
003100     05  FILLER                  PIC X(05).
