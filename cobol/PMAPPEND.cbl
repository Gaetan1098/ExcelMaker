000100***************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE RESELLER IT SHOP
000300* ALL RIGHTS RESERVED
000400***************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    PMAPPEND.
000700 AUTHOR.        R. OKONKWO.
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000900 DATE-WRITTEN.  02/11/94.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200***************************************************************
001300* PMAPPEND - MONTHLY PURCHASES INGEST/APPEND
001400*
001500* READS THE MONTHLY TOP-UP EXTRACT FROM THE BILLING PLATFORM,
001600* NORMALIZES IT TO THE PURCHASE MASTER LAYOUT, DROPS ANY
001700* RECORD THAT ALREADY EXISTS ON THE MASTER (OR REPEATS WITHIN
001800* THE MONTHLY FILE ITSELF), AND APPENDS WHAT IS LEFT TO THE
001900* END OF THE PURCHASE MASTER.  EXISTING MASTER RECORDS AND
002000* THEIR ORDER ARE NEVER TOUCHED - THIS JOB ONLY EVER ADDS.
002100*
002200* A CONTROL REPORT IS PRINTED SHOWING ROWS BEFORE, ROWS ADDED,
002300* DUPLICATES SKIPPED, ROWS AFTER AND WHETHER A BACKUP GENERATION
002400* OF THE MASTER WAS TAKEN BEFORE THE APPEND (THE ACTUAL COPY IS
002500* AN OPERATIONS/JCL STEP AHEAD OF THIS PROGRAM - SEE THE RUNBOOK
002600* - THIS PROGRAM ONLY CARRIES THE FLAG FORWARD ONTO THE REPORT).
002700*
002800*----------------------------------------------------------------
002900* CHANGE LOG
003000*----------------------------------------------------------------
003100* 1994-02-11  R.OKONKWO    ORIGINAL PROGRAM.
003200* 1994-03-02  R.OKONKWO    ADDED HEADER-FLAG SKIP WHEN BILLING
003300*                          PLATFORM STARTED SENDING BANNER
003400*                          LINES AHEAD OF THE MONTHLY DATA.
003500* 1995-07-19  L.ABARA      DUPLICATE KEY WAS COMPARING AMOUNT AS
003600*                          DISPLAY NUMERIC INCLUDING SIGN - A
003700*                          CREDIT-REVERSAL RECORD NO LONGER
003800*                          MATCHES ITS ORIGINAL.  REWORKED KEY
003900*                          BUILD. TKT#1102.
004000* 1996-11-04  L.ABARA      MSISDN OF ALL SPACES WAS STILL BEING
004100*                          COUNTED AS A VALID KEY MATCH, LETTING
004200*                          BLANK RECORDS SUPPRESS EACH OTHER.
004300*                          ADDED EMPTY-MAPPED-RECORD TEST.
004400*                          TKT#1278.
004500* 1998-09-22  L.ABARA      Y2K READINESS REVIEW - PURCHASE-DATE
004600*                          AND PURCHASE-TIME WERE ALREADY 4-DIGIT
004700*                          YEAR / FULL HHMMSS, NO WINDOWING
004800*                          LOGIC REQUIRED.  NO CODE CHANGE.
004900*                          TKT#Y2K-0447.
005000* 1999-01-06  R.OKONKWO    RAISED KEY TABLE CEILING FROM 20,000
005100*                          TO 50,000 ROWS - MASTER FILE OUTGREW
005200*                          THE ORIGINAL TABLE SIZE.  TKT#1401.
005300* 2001-06-14  L.ABARA      MONTHLY FEED NOW CARRIES A HEADER
005400*                          FLAG BYTE INSTEAD OF A FIXED BANNER
005500*                          LINE COUNT - REWORKED SKIP TEST
005600*                          AGAINST MTH-HDR-FLAG.  TKT#4481.
005700* 2004-08-30  D.NWOSU      NORMALIZED MSISDN VALUES OF 'nan' AND
005800*                          'none' COMING OUT OF THE NEW EXTRACT
005900*                          TOOL - TREATED AS MISSING. TKT#5510.
006000* 2009-02-17  D.NWOSU      CONTROL REPORT NOW SHOWS ROWS-AFTER
006100*                          INSTEAD OF REQUIRING THE OPERATOR TO
006200*                          ADD BEFORE + ADDED BY HAND. TKT#6023.
006300***************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.  IBM-370.
006800 OBJECT-COMPUTER.  IBM-370.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500     SELECT PURCHMST   ASSIGN TO PURCHMST
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS  IS WS-PURCHMST-STATUS.
007800
007900     SELECT MTHPURCH   ASSIGN TO MTHPURCH
008000            ORGANIZATION IS SEQUENTIAL
008100            FILE STATUS  IS WS-MTHPURCH-STATUS.
008200
008300     SELECT INGCTLRP   ASSIGN TO INGCTLRP
008400            ORGANIZATION IS SEQUENTIAL
008500            FILE STATUS  IS WS-INGCTLRP-STATUS.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 FD  PURCHMST
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 150 CHARACTERS
009400     DATA RECORD IS PURCH-MASTER-REC.
009500 COPY PURCHREC.
009600
009700 FD  MTHPURCH
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 171 CHARACTERS
010100     DATA RECORD IS MTH-PURCH-REC.
010200 COPY MTHPURCH.
010300
010400 FD  INGCTLRP
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE OMITTED
010700     RECORD CONTAINS 132 CHARACTERS
010800     DATA RECORD IS INGCTLRP-REC.
010900 01  INGCTLRP-REC                PIC X(132).
011000
011100 WORKING-STORAGE SECTION.
011200***************************************************************
011300*    FILE STATUS / SWITCHES
011400***************************************************************
011500 01  WS-FILE-STATUS-CODES.
011600     05  WS-PURCHMST-STATUS      PIC X(02) VALUE SPACES.
011700         88  PURCHMST-OK         VALUE '00'.
011800         88  PURCHMST-EOF        VALUE '10'.
011900     05  WS-MTHPURCH-STATUS      PIC X(02) VALUE SPACES.
012000         88  MTHPURCH-OK         VALUE '00'.
012100         88  MTHPURCH-EOF        VALUE '10'.
012200     05  WS-INGCTLRP-STATUS      PIC X(02) VALUE SPACES.
012300         88  INGCTLRP-OK         VALUE '00'.
012400     05  FILLER                  PIC X(02).
012500
012600 01  WS-SWITCHES.
012700     05  WS-MTHPURCH-EOF-SW      PIC X(01) VALUE 'N'.
012800         88  MTHPURCH-AT-EOF     VALUE 'Y'.
012900     05  WS-BACKUP-TAKEN-SW      PIC X(01) VALUE 'N'.
013000         88  BACKUP-WAS-TAKEN    VALUE 'Y'.
013100     05  WS-EMPTY-REC-SW         PIC X(01) VALUE 'N'.
013200         88  MAPPED-REC-EMPTY    VALUE 'Y'.
013300     05  WS-KEY-FOUND-SW         PIC X(01) VALUE 'N'.
013400     05  FILLER                  PIC X(04).
013500
013600***************************************************************
013700*    CONTROL TOTALS FOR THE INGEST REPORT
013800***************************************************************
013900 01  WS-CONTROL-TOTALS.
014000     05  WS-ROWS-BEFORE          PIC S9(9)  COMP-3 VALUE +0.
014100     05  WS-ROWS-ADDED           PIC S9(9)  COMP-3 VALUE +0.
014200     05  WS-DUPS-SKIPPED         PIC S9(9)  COMP-3 VALUE +0.
014300     05  WS-ROWS-AFTER           PIC S9(9)  COMP-3 VALUE +0.
014400     05  FILLER                  PIC X(05).
014500
014600***************************************************************
014700*    IDENTITY-KEY TABLE - ONE ENTRY PER PURCHASE MASTER ROW,
014800*    LOADED ONCE AT START-UP, THEN GROWN AS MONTHLY ROWS ARE
014900*    ACCEPTED.  SIZED FOR 50,000 ROWS (TKT#1401) - RAISE THE
015000*    OCCURS CEILING IF THE MASTER OUTGROWS THIS AGAIN.  THE
015100*    OCCURS DEPENDING ON TABLE MUST STAY THE LAST ITEM IN THE
015200*    GROUP - NO TRAILING FILLER IS POSSIBLE BELOW IT.
015300***************************************************************
015400 01  WS-KEY-TABLE.
015500     05  WS-KEY-COUNT            PIC S9(7)  COMP-3 VALUE +0.
015600     05  FILLER                  PIC X(05).
015700     05  WS-KEY-ENTRY OCCURS 1 TO 50000 TIMES
015800             DEPENDING ON WS-KEY-COUNT
015900             INDEXED BY KEY-IDX.
016000         10  WS-KEY-VALUE        PIC X(85).
016100
016200***************************************************************
016300*    IDENTITY KEY WORK AREA - MSISDN, DATE-TIME TO THE SECOND,
016400*    PRODUCT NAME, AMOUNT, CONTRACT ID, PRODUCT ID (TKT#1102).
016500*    REDEFINED FLAT SO IT CAN BE DROPPED STRAIGHT INTO THE KEY
016600*    TABLE AND COMPARED IN ONE SHOT.
016700***************************************************************
016800 01  WS-IDENTITY-KEY.
016900     05  WS-IK-MSISDN            PIC X(15).
017000     05  WS-IK-DATETIME          PIC 9(14).
017100     05  WS-IK-PRODUCT-NAME      PIC X(25).
017200     05  WS-IK-AMOUNT            PIC S9(7)V99.
017300     05  WS-IK-CONTRACT-ID       PIC X(12).
017400     05  WS-IK-PRODUCT-ID        PIC X(10).
017500 01  WS-IDENTITY-KEY-FLAT REDEFINES WS-IDENTITY-KEY.
017600     05  WS-IKF-VALUE            PIC X(85).
017700
017800***************************************************************
017900*    DATE/TIME COMBINE - PURCHASE-DATE AND PURCHASE-TIME GO
018000*    INTO ONE 14-DIGIT FIELD FOR THE IDENTITY KEY.
018100***************************************************************
018200 01  WS-DATETIME-KEY.
018300     05  WS-DTK-VALUE            PIC 9(14).
018400 01  WS-DATETIME-SPLIT REDEFINES WS-DATETIME-KEY.
018500     05  WS-DTK-DATE             PIC 9(08).
018600     05  WS-DTK-TIME             PIC 9(06).
018700
018800***************************************************************
018900*    SYSTEM DATE FOR THE CONTROL REPORT HEADING.
019000***************************************************************
019100 01  WS-SYSTEM-DATE.
019200     05  WS-SYS-DATE-YYMMDD      PIC 9(06).
019300 01  WS-SYSTEM-DATE-SPLIT REDEFINES WS-SYSTEM-DATE.
019400     05  WS-SYS-YY               PIC 99.
019500     05  WS-SYS-MM               PIC 99.
019600     05  WS-SYS-DD               PIC 99.
019700
019800***************************************************************
019900*    WORK COPY OF THE MAPPED MASTER RECORD BUILT FROM THE
020000*    MONTHLY RECORD - TESTED FOR ALL-BLANK BEFORE IT EARNS A
020100*    PLACE ON THE MASTER (TKT#1278).
020200***************************************************************
020300 01  WS-NEW-MASTER-REC.
020400     05  WS-NMR-MSISDN           PIC X(15).
020500     05  WS-NMR-CUSTOMER-NAME    PIC X(30).
020600     05  WS-NMR-CUSTOMER-TYPE    PIC X(10).
020700     05  WS-NMR-PURCHASE-DATE    PIC 9(08).
020800     05  WS-NMR-PURCHASE-TIME    PIC 9(06).
020900     05  WS-NMR-PRODUCT-NAME     PIC X(25).
021000     05  WS-NMR-PRODUCT-ID       PIC X(10).
021100     05  WS-NMR-PURCHASE-AMT     PIC S9(7)V99.
021200     05  WS-NMR-STAT             PIC X(10).
021300     05  WS-NMR-API-CREDIT-TYPE  PIC X(10).
021400     05  WS-NMR-CONTRACT-ID      PIC X(12).
021500     05  FILLER                  PIC X(05).
021600
021700***************************************************************
021800*    INGEST CONTROL REPORT LINES.
021900***************************************************************
022000 01  RPT-HEADING-1.
022100     05  FILLER                  PIC X(05) VALUE SPACES.
022200     05  FILLER                  PIC X(40)
022300         VALUE 'MONTHLY PURCHASES INGEST CONTROL REPORT'.
022400     05  FILLER                  PIC X(08) VALUE ' - DATE '.
022500     05  RPT-MM                  PIC 99.
022600     05  FILLER                  PIC X(01) VALUE '/'.
022700     05  RPT-DD                  PIC 99.
022800     05  FILLER                  PIC X(01) VALUE '/'.
022900     05  RPT-YY                  PIC 99.
023000     05  FILLER                  PIC X(59) VALUE SPACES.
023100
023200 01  RPT-DETAIL-LINE.
023300     05  FILLER                  PIC X(10) VALUE SPACES.
023400     05  RPT-DETAIL-LABEL        PIC X(35) VALUE SPACES.
023500     05  RPT-DETAIL-VALUE        PIC ZZZ,ZZZ,ZZ9.
023600     05  FILLER                  PIC X(78) VALUE SPACES.
023700
023800 01  RPT-BACKUP-LINE.
023900     05  FILLER                  PIC X(10) VALUE SPACES.
024000     05  FILLER                  PIC X(35)
024100         VALUE 'BACKUP GENERATION TAKEN .........'.
024200     05  RPT-BACKUP-FLAG         PIC X(03).
024300     05  FILLER                  PIC X(84) VALUE SPACES.
024400
024500 PROCEDURE DIVISION.
024600
024700 000-MAIN-RTN.
024800     PERFORM 700-OPEN-FILES.
024900     PERFORM 710-BUILD-KEY-TABLE THRU 710-EXIT.
025000     PERFORM 900-BACKUP-MASTER.
025100
025200     PERFORM 100-PROCESS-MONTHLY-RECS THRU 100-EXIT
025300         UNTIL MTHPURCH-AT-EOF.
025400
025500     COMPUTE WS-ROWS-AFTER = WS-ROWS-BEFORE + WS-ROWS-ADDED.
025600
025700     PERFORM 800-PRINT-CONTROL-RPT.
025800     PERFORM 790-CLOSE-FILES.
025900     GOBACK.
026000
026100***************************************************************
026200*    100 - READ ONE MONTHLY RECORD, NORMALIZE, DEDUPE, APPEND.
026300***************************************************************
026400 100-PROCESS-MONTHLY-RECS.
026500     READ MTHPURCH
026600         AT END
026700             MOVE 'Y' TO WS-MTHPURCH-EOF-SW
026800     END-READ.
026900
027000     IF MTHPURCH-AT-EOF
027100         GO TO 100-EXIT
027200     END-IF.
027300
027400     IF NOT MTH-IS-DATA-REC
027500*        BANNER/HEADING LINE AHEAD OF THE DATA - SKIP IT.
027600         GO TO 100-EXIT
027700     END-IF.
027800
027900     PERFORM 200-NORMALIZE-MONTHLY-REC THRU 200-EXIT.
028000
028100     IF MAPPED-REC-EMPTY
028200*        TKT#1278 - NO NON-EMPTY MAPPED FIELD, NOT A RECORD.
028300         GO TO 100-EXIT
028400     END-IF.
028500
028600     PERFORM 300-BUILD-IDENTITY-KEY.
028700     PERFORM 310-KEY-LOOKUP.
028800
028900     IF WS-KEY-FOUND-SW = 'Y'
029000         ADD +1 TO WS-DUPS-SKIPPED
029100     ELSE
029200         PERFORM 400-APPEND-MASTER-REC
029300     END-IF.
029400
029500 100-EXIT.
029600     EXIT.
029700
029800***************************************************************
029900*    200 - MAP THE MONTHLY FIELDS ONTO THE MASTER LAYOUT.
030000*    MSISDN OF 'nan'/'none'/SPACES BECOMES MISSING (TKT#5510).
030100***************************************************************
030200 200-NORMALIZE-MONTHLY-REC.
030300     MOVE SPACES TO WS-NEW-MASTER-REC.
030400     MOVE ZEROS  TO WS-NMR-PURCHASE-DATE WS-NMR-PURCHASE-TIME
030500                    WS-NMR-PURCHASE-AMT.
030600
030700     IF MTH-MSISDN = 'nan' OR 'none' OR SPACES
030800         MOVE SPACES TO WS-NMR-MSISDN
030900     ELSE
031000         MOVE MTH-MSISDN TO WS-NMR-MSISDN
031100     END-IF.
031200
031300     MOVE MTH-CUST-NAME      TO WS-NMR-CUSTOMER-NAME.
031400     MOVE MTH-CUST-TYPE      TO WS-NMR-CUSTOMER-TYPE.
031500     MOVE MTH-PROD-NAME      TO WS-NMR-PRODUCT-NAME.
031600     MOVE MTH-PROD-CODE      TO WS-NMR-PRODUCT-ID.
031700     MOVE MTH-PACKAGE-STATUS TO WS-NMR-STAT.
031800     MOVE MTH-API-CREDIT-TYPE TO WS-NMR-API-CREDIT-TYPE.
031900     MOVE MTH-CRTR-ID        TO WS-NMR-CONTRACT-ID.
032000
032100     IF MTH-PURCHASE-DATE NUMERIC
032200         MOVE MTH-PURCHASE-DATE TO WS-NMR-PURCHASE-DATE
032300     END-IF.
032400     IF MTH-PURCHASE-TIME NUMERIC
032500         MOVE MTH-PURCHASE-TIME TO WS-NMR-PURCHASE-TIME
032600     END-IF.
032700     IF MTH-AMOUNT NUMERIC
032800         MOVE MTH-AMOUNT TO WS-NMR-PURCHASE-AMT
032900     END-IF.
033000
033100     SET MAPPED-REC-EMPTY TO FALSE.
033200     MOVE 'N' TO WS-EMPTY-REC-SW.
033300     IF WS-NMR-MSISDN        = SPACES AND
033400        WS-NMR-CUSTOMER-NAME = SPACES AND
033500        WS-NMR-CUSTOMER-TYPE = SPACES AND
033600        WS-NMR-PRODUCT-NAME  = SPACES AND
033700        WS-NMR-PRODUCT-ID    = SPACES AND
033800        WS-NMR-STAT          = SPACES AND
033900        WS-NMR-API-CREDIT-TYPE = SPACES AND
034000        WS-NMR-CONTRACT-ID   = SPACES AND
034100        WS-NMR-PURCHASE-DATE = ZEROS  AND
034200        WS-NMR-PURCHASE-TIME = ZEROS  AND
034300        WS-NMR-PURCHASE-AMT  = ZERO
034400             MOVE 'Y' TO WS-EMPTY-REC-SW
034500     END-IF.
034600 200-EXIT.
034700     EXIT.
034800
034900***************************************************************
035000*    300 - BUILD THE SIX-FIELD IDENTITY KEY (TKT#1102).
035100***************************************************************
035200 300-BUILD-IDENTITY-KEY.
035300     MOVE WS-NMR-MSISDN       TO WS-IK-MSISDN.
035400     MOVE WS-NMR-PURCHASE-DATE TO WS-DTK-DATE.
035500     MOVE WS-NMR-PURCHASE-TIME TO WS-DTK-TIME.
035600     MOVE WS-DTK-VALUE        TO WS-IK-DATETIME.
035700     MOVE WS-NMR-PRODUCT-NAME TO WS-IK-PRODUCT-NAME.
035800     MOVE WS-NMR-PURCHASE-AMT TO WS-IK-AMOUNT.
035900     MOVE WS-NMR-CONTRACT-ID  TO WS-IK-CONTRACT-ID.
036000     MOVE WS-NMR-PRODUCT-ID   TO WS-IK-PRODUCT-ID.
036100
036200***************************************************************
036300*    310 - LOOK UP THE CURRENT KEY IN THE TABLE. IF NOT FOUND,
036400*    ADD IT SO A REPEAT LATER IN THIS SAME MONTHLY FILE IS ALSO
036500*    CAUGHT.
036600***************************************************************
036700 310-KEY-LOOKUP.
036800     MOVE 'N' TO WS-KEY-FOUND-SW.
036900     IF WS-KEY-COUNT > 0
037000         PERFORM 311-SEARCH-KEY-ENTRY THRU 311-EXIT
037100                 VARYING KEY-IDX FROM 1 BY 1
037200                 UNTIL KEY-IDX > WS-KEY-COUNT
037300                    OR WS-KEY-FOUND-SW = 'Y'
037400     END-IF.
037500
037600     IF WS-KEY-FOUND-SW NOT = 'Y'
037700         ADD +1 TO WS-KEY-COUNT
037800         MOVE WS-IKF-VALUE TO WS-KEY-VALUE(WS-KEY-COUNT)
037900     END-IF.
038000
038100***************************************************************
038200*    311 - COMPARE ONE KEY TABLE ENTRY AGAINST THE CURRENT KEY.
038300***************************************************************
038400 311-SEARCH-KEY-ENTRY.
038500     IF WS-KEY-VALUE(KEY-IDX) = WS-IKF-VALUE
038600         MOVE 'Y' TO WS-KEY-FOUND-SW
038700     END-IF.
038800 311-EXIT.
038900     EXIT.
039000
039100***************************************************************
039200*    400 - APPEND THE MAPPED RECORD TO THE END OF THE MASTER.
039300***************************************************************
039400 400-APPEND-MASTER-REC.
039500     MOVE SPACES TO PURCH-MASTER-REC.
039600     MOVE WS-NMR-MSISDN          TO PM-MSISDN.
039700     MOVE WS-NMR-CUSTOMER-NAME   TO PM-CUSTOMER-NAME.
039800     MOVE WS-NMR-CUSTOMER-TYPE   TO PM-CUSTOMER-TYPE.
039900     MOVE WS-NMR-PURCHASE-DATE   TO PM-PURCHASE-DATE.
040000     MOVE WS-NMR-PURCHASE-TIME   TO PM-PURCHASE-TIME.
040100     MOVE WS-NMR-PRODUCT-NAME    TO PM-PRODUCT-NAME.
040200     MOVE WS-NMR-PRODUCT-ID      TO PM-PRODUCT-ID.
040300     MOVE WS-NMR-PURCHASE-AMT    TO PM-PURCHASE-AMT.
040400     MOVE WS-NMR-STAT            TO PM-STAT.
040500     MOVE WS-NMR-API-CREDIT-TYPE TO PM-API-CREDIT-TYPE.
040600     MOVE WS-NMR-CONTRACT-ID     TO PM-CONTRACT-ID.
040700     WRITE PURCH-MASTER-REC.
040800     ADD +1 TO WS-ROWS-ADDED.
040900
041000***************************************************************
041100*    700 - OPEN THE MASTER AND MONTHLY FILE FOR THE FIRST
041200*    (READ-ONLY) PASS, AND THE CONTROL REPORT FOR OUTPUT.
041300***************************************************************
041400 700-OPEN-FILES.
041500     OPEN INPUT  PURCHMST.
041600     IF NOT PURCHMST-OK
041700         DISPLAY 'PMAPPEND - ERROR OPENING PURCHMST. RC='
041800                 WS-PURCHMST-STATUS
041900         MOVE 16 TO RETURN-CODE
042000         GOBACK
042100     END-IF.
042200
042300     OPEN INPUT  MTHPURCH.
042400     IF NOT MTHPURCH-OK
042500         DISPLAY 'PMAPPEND - ERROR OPENING MTHPURCH. RC='
042600                 WS-MTHPURCH-STATUS
042700         MOVE 16 TO RETURN-CODE
042800         GOBACK
042900     END-IF.
043000
043100     OPEN OUTPUT INGCTLRP.
043200     IF NOT INGCTLRP-OK
043300         DISPLAY 'PMAPPEND - ERROR OPENING INGCTLRP. RC='
043400                 WS-INGCTLRP-STATUS
043500         MOVE 16 TO RETURN-CODE
043600         GOBACK
043700     END-IF.
043800
043900     ACCEPT WS-SYS-DATE-YYMMDD FROM DATE.
044000     MOVE WS-SYS-YY TO RPT-YY.
044100     MOVE WS-SYS-MM TO RPT-MM.
044200     MOVE WS-SYS-DD TO RPT-DD.
044300
044400***************************************************************
044500*    710 - READ THE EXISTING MASTER ONCE TO LOAD THE KEY TABLE
044600*    AND COUNT ROWS-BEFORE.  THEN RE-OPEN IN EXTEND MODE SO
044700*    ACCEPTED MONTHLY ROWS LAND AFTER THE LAST EXISTING ROW.
044800***************************************************************
044900 710-BUILD-KEY-TABLE.
045000     PERFORM 715-READ-MASTER-REC THRU 715-EXIT
045100         UNTIL PURCHMST-EOF.
045200
045300     CLOSE PURCHMST.
045400     OPEN EXTEND PURCHMST.
045500     IF NOT PURCHMST-OK
045600         DISPLAY 'PMAPPEND - ERROR RE-OPENING PURCHMST. RC='
045700                 WS-PURCHMST-STATUS
045800         MOVE 16 TO RETURN-CODE
045900         GOBACK
046000     END-IF.
046100 710-EXIT.
046200     EXIT.
046300
046400***************************************************************
046500*    715 - READ ONE EXISTING MASTER RECORD AND LOAD ITS KEY.
046600***************************************************************
046700 715-READ-MASTER-REC.
046800     READ PURCHMST
046900         AT END
047000             MOVE '10' TO WS-PURCHMST-STATUS
047100         NOT AT END
047200             ADD +1 TO WS-ROWS-BEFORE
047300             MOVE PM-MSISDN        TO WS-IK-MSISDN
047400             MOVE PM-PURCHASE-DATE TO WS-DTK-DATE
047500             MOVE PM-PURCHASE-TIME TO WS-DTK-TIME
047600             MOVE WS-DTK-VALUE     TO WS-IK-DATETIME
047700             MOVE PM-PRODUCT-NAME  TO WS-IK-PRODUCT-NAME
047800             MOVE PM-PURCHASE-AMT  TO WS-IK-AMOUNT
047900             MOVE PM-CONTRACT-ID   TO WS-IK-CONTRACT-ID
048000             MOVE PM-PRODUCT-ID    TO WS-IK-PRODUCT-ID
048100             ADD +1 TO WS-KEY-COUNT
048200             MOVE WS-IKF-VALUE TO WS-KEY-VALUE(WS-KEY-COUNT)
048300     END-READ.
048400 715-EXIT.
048500     EXIT.
048600
048700***************************************************************
048800*    790 - CLOSE DOWN.
048900***************************************************************
049000 790-CLOSE-FILES.
049100     CLOSE PURCHMST.
049200     CLOSE MTHPURCH.
049300     CLOSE INGCTLRP.
049400
049500***************************************************************
049600*    800 - PRINT THE CONTROL REPORT.
049700***************************************************************
049800 800-PRINT-CONTROL-RPT.
049900     WRITE INGCTLRP-REC FROM RPT-HEADING-1 AFTER PAGE.
050000
050100     MOVE 'ROWS BEFORE .......................'
050200                        TO RPT-DETAIL-LABEL.
050300     MOVE WS-ROWS-BEFORE TO RPT-DETAIL-VALUE.
050400     WRITE INGCTLRP-REC FROM RPT-DETAIL-LINE AFTER 2.
050500
050600     MOVE 'ROWS ADDED ........................'
050700                        TO RPT-DETAIL-LABEL.
050800     MOVE WS-ROWS-ADDED TO RPT-DETAIL-VALUE.
050900     WRITE INGCTLRP-REC FROM RPT-DETAIL-LINE AFTER 1.
051000
051100     MOVE 'DUPLICATES SKIPPED ................'
051200                        TO RPT-DETAIL-LABEL.
051300     MOVE WS-DUPS-SKIPPED TO RPT-DETAIL-VALUE.
051400     WRITE INGCTLRP-REC FROM RPT-DETAIL-LINE AFTER 1.
051500
051600     MOVE 'ROWS AFTER .........................'
051700                        TO RPT-DETAIL-LABEL.
051800     MOVE WS-ROWS-AFTER TO RPT-DETAIL-VALUE.
051900     WRITE INGCTLRP-REC FROM RPT-DETAIL-LINE AFTER 1.
052000
052100     IF BACKUP-WAS-TAKEN
052200         MOVE 'YES' TO RPT-BACKUP-FLAG
052300     ELSE
052400         MOVE 'NO ' TO RPT-BACKUP-FLAG
052500     END-IF.
052600     WRITE INGCTLRP-REC FROM RPT-BACKUP-LINE AFTER 2.
052700
052800***************************************************************
052900*    900 - BACKUP SAFEGUARD FLAG.  THE ACTUAL GENERATION COPY
053000*    OF PURCHMST IS TAKEN BY THE JCL STEP AHEAD OF THIS ONE
053100*    (IEBGENER TO A NEW GENERATION DATA SET) - THIS PARAGRAPH
053200*    ONLY RECORDS THAT THE STEP RAN SO THE CONTROL REPORT CAN
053300*    SAY SO.
053400***************************************************************
053500 900-BACKUP-MASTER.
053600     MOVE 'Y' TO WS-BACKUP-TAKEN-SW.
